000100****************************************************************
000200**                                                             *
000300**   RECORD DEFINITION FOR CATEGORY OUTPUT FILE                *
000400**        (CATEGORY-OUT)  -  PRODUCT OF THE FDSYNC RULE TO     *
000500**        CATEGORY SYNC RUN.                                   *
000600**                                                             *
000700****************************************************************
000800* RECORD LENGTH 45 BYTES.
000900*
001000* 11/03/88 RKM - CREATED.
001100* 08/02/99 RKM - Y2K REVIEW: NO DATE FIELDS, NO CHANGE.
001200*
001300  01  FC-Category-Record.
001400      03  CAT-ID                pic 9(4).
001500      03  CAT-NAME              pic x(30).
001600      03  CAT-ADDL-PCT          pic 9(2)v9(4).
001700      03  filler                pic x(5).
001800*
