000100*****************************************************************
000200**                                                              *
000300**          PRODUCT RULE -> BENEFIT CATEGORY SYNC BATCH         *
000400**                                                              *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000  program-id.             fdsync.
001100  author.                 S P NAIR.
001200  installation.           NEXA BANK - DATA PROCESSING.
001300  date-written.           11/03/1988.
001400  date-compiled.
001500  security.               CONFIDENTIAL - NEXA BANK LTD.
001600***
001700*   REMARKS.            SECONDARY OVERNIGHT BATCH.  READS THE WHOLE
001800*                       PRODUCT-RULES FILE AND CLASSIFIES EACH RULE
001900*                       BY CODE PREFIX.  MIN/MAX/MAXINT CONSTRAINT
002000*                       RULES ARE PASSED OVER (THOSE ARE FDRULES'
002100*                       BUSINESS AT CALCULATION TIME).  BENEFIT
002200*                       RULES (JR/SR/DY/GOLD/SIL/PLAT/EMP) ARE
002300*                       MAPPED TO A DISPLAY NAME AND WRITTEN AS
002400*                       CATEGORY-OUT RECORDS - ONE PER NAME, LATEST
002500*                       RULE VALUE WINS IF MORE THAN ONE PRODUCT
002600*                       CARRIES THE SAME BENEFIT.
002700***
002800*   CALLED BY.          RUN DIRECT FROM THE OVERNIGHT SCHEDULE,
002900*                       AFTER FDCALC.
003000*
003100*   CALLED MODULES.     NONE.
003200***
003300*CHANGES:
003400*11/03/88 SPN - 1.00 CREATED.
003500*05/12/94 SPN - 1.01 SILVER/PLATINUM/EMPLOYEE PREFIXES ADDED FOR
003600*                    THE STAFF AND PREMIER PRODUCT LAUNCH - SAME
003700*                    DATE AS THE FDRULES CHANGE, KEEP THE TWO IN
003800*                    STEP.
003900*08/02/99 RKM - 1.02 Y2K REVIEW - NO DATE FIELDS USED, NO CHANGE.
004000*17/06/09 KDP - 1.03 UNKNOWN-PREFIX WARNING NOW COUNTED AS WELL AS
004100*                    DISPLAYED - OPERATIONS WANTED THE COUNT ON
004200*                    THE END-OF-JOB MESSAGE, NOT JUST THE CONSOLE
004300*                    LOG.
004400*
004500  environment              division.
004600*================================
004700*
004800  configuration            section.
004900  special-names.
005000      class fd-alpha-class is "A" thru "Z"
005100      upsi-0 is fds-test-switch
005200             on status is fds-test-on
005300             off status is fds-test-off.
005400*
005500  input-output             section.
005600  file-control.
005700      select   Product-Rule-File assign to "PRODRULE"
005800               file status is WS-Prodrule-Status.
005900      select   Category-Out-File assign to "FDCATOUT"
006000               file status is WS-Fdcatout-Status.
006100*
006200  data                     division.
006300*================================
006400*
006500  file                     section.
006600*-------------------------------
006700*
006800  FD  Product-Rule-File.
006900  01  FD-Product-Rule-Rec      pic x(70).
007000*
007100  FD  Category-Out-File.
007200  01  FD-Category-Rec          pic x(45).
007300*
007400  working-storage          section.
007500*-------------------------------
007600*
007700  77  prog-name              pic x(17) value "fdsync (1.03)".
007800*
007900  01  WS-File-Status-Codes.
008000      03  WS-Prodrule-Status    pic xx value "00".
008100      03  WS-Fdcatout-Status    pic xx value "00".
008200      03  filler                pic x(2).
008300*
008400  01  WS-Switches.
008500      03  WS-Rule-EOF-Sw        pic x value "N".
008600          88  Rule-EOF                    value "Y".
008700      03  filler                pic x(3).
008800*
008900  01  WS-Work-Fields.
009000      03  WS-Cat-Name           pic x(30) value spaces.
009100      03  filler                pic x(4)  value spaces.
009200  01  WS-Work-Fields-R redefines WS-Work-Fields.
009300      03  filler                pic x(34).
009400*
009500  01  WS-Counters.
009600      03  WS-Rules-Read         pic 9(7) comp-3 value zero.
009700      03  WS-Categories-Written pic 9(7) comp-3 value zero.
009800      03  WS-Unknown-Count      pic 9(7) comp-3 value zero.
009900      03  filler                pic x(4).
010000  01  WS-Counters-R redefines WS-Counters.
010100      03  filler                pic x(16).
010200*
010300* WORK TABLE OF CATEGORIES SEEN SO FAR THIS RUN - AT MOST 7
010400* BENEFIT NAMES EXIST, 10 GIVES HEADROOM FOR A NEW ONE WITHOUT A
010500* PROGRAM CHANGE.  WRITTEN OUT WHOLE AT EA000 SO A REPEATED NAME
010600* ONLY EVER APPEARS ONCE ON CATEGORY-OUT (LATEST RULE VALUE WINS).
010700*
010800  01  WS-Category-Work-Tbl.
010900      03  WS-CW-Count           pic 9(2) comp value zero.
011000      03  WS-CW-Entry           occurs 10
011100                                 indexed by WS-CW-Idx.
011200          05  WS-CW-Name        pic x(30).
011300          05  WS-CW-Pct         pic 9(2)v9(4).
011400      03  filler                pic x(4).
011500  01  WS-Category-Work-Tbl-R redefines WS-Category-Work-Tbl.
011600      03  filler                pic x(2).
011700      03  filler                pic x(364).
011800*
011900  copy "wsrule.cob".
012000  copy "wscat.cob".
012100*
012200  procedure                division.
012300*==========================================================
012400*
012500  aa000-Main-Line          section.
012600************************
012700*
012800      perform  ba000-Initialise thru ba000-Exit.
012900      perform  ca000-Classify-Rules thru ca000-Exit
013000               until    Rule-EOF.
013100      perform  ea000-Write-Categories thru ea000-Exit.
013200      perform  fa000-Report-Counts thru fa000-Exit.
013300      perform  za000-Close-Down thru za000-Exit.
013400*
013500  aa000-Exit.
013600      stop     run.
013700*
013800  ba000-Initialise section.
013900***********************
014000*
014100      open     input  Product-Rule-File.
014200      open     output Category-Out-File.
014300      if       WS-Prodrule-Status not = "00"
014400               display "FDSYNC - CANNOT OPEN PRODUCT-RULES "
014500                        WS-Prodrule-Status upon console
014600               go to za000-Abend.
014700*
014800      move     "N" to WS-Rule-EOF-Sw.
014900      move     zero to WS-Rules-Read WS-Categories-Written
015000                        WS-Unknown-Count WS-CW-Count.
015100      read     Product-Rule-File into FC-Rule-Record
015200               at end move "Y" to WS-Rule-EOF-Sw
015300      end-read.
015400*
015500  ba000-Exit.
015600      exit     section.
015700*
015800  ca000-Classify-Rules section.
015900***************************
016000*
016100      add      1 to WS-Rules-Read.
016200      perform  db100-Map-Benefit-Category thru db100-Exit.
016300      read     Product-Rule-File into FC-Rule-Record
016400               at end move "Y" to WS-Rule-EOF-Sw
016500      end-read.
016600*
016700  ca000-Exit.
016800      exit     section.
016900*
017000  db100-Map-Benefit-Category section.
017100********************************
017200*
017300* MAXINT CHECKED BEFORE MAX - "MAXINT..." WOULD OTHERWISE MATCH
017400* THE 3-CHARACTER "MAX" TEST FIRST.  MIN/MAX/MAXINT ARE THE
017500* CONSTRAINT RULES FDRULES USES AT CALC TIME - NOT OUR BUSINESS
017600* HERE.
017700*
017800      move     spaces to WS-Cat-Name.
017900      evaluate true
018000               when     PR-Rule-Code (1:6) = "MAXINT"
018100                        continue
018200               when     PR-Rule-Code (1:3) = "MAX"
018300                        continue
018400               when     PR-Rule-Code (1:3) = "MIN"
018500                        continue
018600               when     PR-Rule-Code (1:2) = "JR"
018700                        move "JUNIOR BENEFIT (UNDER 18)" to WS-Cat-Name
018800               when     PR-Rule-Code (1:2) = "SR"
018900                        move "SENIOR CITIZEN BENEFIT" to WS-Cat-Name
019000               when     PR-Rule-Code (1:2) = "DY"
019100                        move "DIGI YOUTH BENEFIT" to WS-Cat-Name
019200               when     PR-Rule-Code (1:4) = "GOLD"
019300                        move "GOLD MEMBERS BENEFIT" to WS-Cat-Name
019400               when     PR-Rule-Code (1:3) = "SIL"
019500                        move "SILVER MEMBERS BENEFIT" to WS-Cat-Name
019600               when     PR-Rule-Code (1:4) = "PLAT"
019700                        move "PLATINUM MEMBERS BENEFIT" to WS-Cat-Name
019800               when     PR-Rule-Code (1:3) = "EMP"
019900                        move "EMPLOYEE BENEFIT" to WS-Cat-Name
020000               when     other
020100                        add 1 to WS-Unknown-Count
020200                        display "FDSYNC - WARNING - UNKNOWN RULE PREFIX "
020300                                PR-Product-Code " " PR-Rule-Code
020400                                upon console
020500      end-evaluate.
020600*
020700      if       WS-Cat-Name not = spaces
020800               perform db110-Upsert-Category thru db110-Exit.
020900*
021000  db100-Exit.
021100      exit     section.
021200*
021300  db110-Upsert-Category section.
021400*****************************
021500*
021600      set      WS-CW-Idx to 1.
021700      perform  db120-Search-Category
021800               varying WS-CW-Idx from 1 by 1
021900               until   WS-CW-Idx > WS-CW-Count
022000               or      WS-CW-Name (WS-CW-Idx) = WS-Cat-Name.
022100      if       WS-CW-Idx > WS-CW-Count
022200               add  1 to WS-CW-Count
022300               move WS-Cat-Name to WS-CW-Name (WS-CW-Count)
022400               move WS-CW-Count to WS-CW-Idx.
022500      move     PR-Rule-Value to WS-CW-Pct (WS-CW-Idx).
022600*
022700  db110-Exit.
022800      exit     section.
022900*
023000  db120-Search-Category section.
023100      continue.
023200  db120-Exit.
023300      exit     section.
023400*
023500  ea000-Write-Categories section.
023600*****************************
023700*
023800      set      WS-CW-Idx to 1.
023900      perform  ea100-Write-One-Category thru ea100-Exit
024000               varying WS-CW-Idx from 1 by 1
024100               until   WS-CW-Idx > WS-CW-Count.
024200*
024300  ea000-Exit.
024400      exit     section.
024500*
024600  ea100-Write-One-Category section.
024700*****************************
024800      set      CAT-ID from WS-CW-Idx.
024900      move     WS-CW-Name (WS-CW-Idx) to CAT-Name.
025000      move     WS-CW-Pct (WS-CW-Idx) to CAT-Addl-Pct.
025100      move     FC-Category-Record to FD-Category-Rec.
025200      write    FD-Category-Rec.
025300      add      1 to WS-Categories-Written.
025400  ea100-Exit.
025500      exit     section.
025600*
025700  fa000-Report-Counts section.
025800******************************
025900*
026000      display  "FDSYNC - RULES READ.......: " WS-Rules-Read
026100               upon console.
026200      display  "FDSYNC - CATEGORIES WRITTEN: " WS-Categories-Written
026300               upon console.
026400      display  "FDSYNC - UNKNOWN PREFIXES..: " WS-Unknown-Count
026500               upon console.
026600*
026700  fa000-Exit.
026800      exit     section.
026900*
027000  za000-Close-Down section.
027100***********************
027200      close    Product-Rule-File Category-Out-File.
027300      go       to za000-Exit.
027400*
027500  za000-Abend.
027600      display  "FDSYNC - RUN ABENDED - SEE CONSOLE MESSAGES" upon console.
027700      stop     run.
027800*
027900  za000-Exit.
028000      exit     section.
