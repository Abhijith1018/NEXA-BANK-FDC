000100****************************************************************
000200**                                                             *
000300**   RECORD DEFINITION FOR PRODUCT RULE FILE                   *
000400**        (PRODUCT-RULES)  -  SORTED BY PRODUCT CODE THEN      *
000500**        RULE CODE, LOADED WHOLE INTO WS-RULE-TABLE AT SOD.   *
000600**        HOLDS BOTH THE MIN/MAX/MAXINT CONSTRAINT RULES AND   *
000700**        THE CATEGORY BENEFIT RULES - SEE FDRULES FOR THE     *
000800**        PREFIX CLASSIFICATION LOGIC.                         *
000900**                                                             *
001000****************************************************************
001100* RECORD LENGTH 70 BYTES.
001200*
001300* 07/03/88 RKM - CREATED.
001400* 30/09/92 SPN - PR-RULE-VALUE WIDENED 9(9)V99 TO S9(13)V9(4)
001500*                TO MATCH THE INTEREST RATE PRECISION - SOME
001600*                BENEFIT RULES WERE TRUNCATING AT 2 DP.
001700* 08/02/99 RKM - Y2K REVIEW: NO DATE FIELDS, NO CHANGE.
001800*
001900  01  FC-Rule-Record.
002000      03  PR-PRODUCT-CODE       pic x(5).
002100      03  PR-RULE-CODE          pic x(10).
002200      03  PR-RULE-NAME          pic x(30).
002300      03  PR-RULE-VALUE         pic s9(13)v9(4).
002400      03  filler                pic x(8).
002500*
002600* IN-MEMORY RULE TABLE - LOADED FROM PRODUCT-RULES AT START OF
002700* JOB, HELD IN PRODUCT+RULE CODE SEQUENCE FOR SEARCH ALL.
002800*
002900* 20/03/88 RKM - CREATED. MAX-RULES SIZED FOR THE PILOT RULE SET
003000*                (3 CONSTRAINT RULES + UP TO 7 BENEFIT RULES PER
003100*                PRODUCT) - REVISIT IF THE RULE SET GROWS.
003200*
003300  01  FC-Rule-Table.
003400      03  RU-Entry-Count        pic 9(4)     comp.
003500      03  RU-Entry              occurs 0 to 5000 times
003600                                 depending on RU-Entry-Count
003700                                 ascending key is RU-Product-Code
003800                                 ascending key is RU-Rule-Code
003900                                 indexed by RU-Idx.
004000          05  RU-Product-Code   pic x(5).
004100          05  RU-Rule-Code      pic x(10).
004200          05  RU-Rule-Name      pic x(30).
004300          05  RU-Rule-Value     pic s9(13)v9(4).
004400*
