000100*****************************************************************
000200**                                                              *
000300**              CURRENCY / RATE DECIMAL FORMATTER               *
000400**                                                              *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000  program-id.             fdcurr.
001100  author.                 R K MEHTA.
001200  installation.           NEXA BANK - DATA PROCESSING.
001300  date-written.           14/03/1988.
001400  date-compiled.
001500  security.               CONFIDENTIAL - NEXA BANK LTD.
001600***
001700*   REMARKS.            CALLED SUB-PROGRAM - CURRENCY / RATE
001800*                       DECIMAL FORMATTER FOR THE FD CALCULATION
001900*                       ENGINE (FDCALC).  TRUNCATES (ROUND-DOWN,
002000*                       NEVER ROUNDS UP) AN AMOUNT TO THE PLACES
002100*                       HELD FOR ITS CURRENCY, OR A RATE TO FOUR
002200*                       DECIMAL PLACES.
002300***
002400*   CALLED BY.          FDCALC.
002500*
002600*   CALLED MODULES.     NONE.
002700***
002800*CHANGES:
002900*14/03/88 RKM - 1.00 CREATED.
003000*02/09/91 SPN - 1.01 AED ADDED (3 DECIMAL PLACES) FOR THE GULF
003100*                    BRANCH ROLL-OUT.
003200*19/11/96 KDP - 1.02 RATE TRUNCATION SPLIT OUT FROM AMOUNT
003300*                    TRUNCATION - RATES ALWAYS 4 DP REGARDLESS
003400*                    OF CURRENCY, WAS WRONGLY FOLLOWING THE
003500*                    CURRENCY'S AMOUNT DECIMALS.
003600*08/02/99 RKM - 1.03 Y2K REVIEW - NO DATE FIELDS USED, NO CHANGE.
003700*21/05/01 SPN - 1.04 DEFAULT (BLANK/UNKNOWN) CURRENCY CONFIRMED
003800*                    AS 2 DECIMAL PLACES PER PRODUCT REVIEW.
003900*17/06/09 KDP - 1.05 SPARE FILLER ADDED TO LK-CURR-PARMS FOR
004000*                    HEADROOM - FDCALC'S COPY OF THE PARAMETER
004100*                    BLOCK MUST BE CHANGED THE SAME WAY, SEE
004200*                    THAT PROGRAM'S OWN LOG.
004300*
004400  environment              division.
004500*================================
004600*
004700  configuration            section.
004800  special-names.
004900      class fd-alpha-class is "A" thru "Z"
005000      upsi-0 is fds-test-switch
005100             on status is fds-test-on
005200             off status is fds-test-off.
005300*
005400  data                     division.
005500*================================
005600*
005700  working-storage          section.
005800*-------------------------------
005900*
006000  77  prog-name              pic x(17) value "fdcurr (1.05)".
006100*
006200  01  WS-Decimal-Fields.
006300      03  WS-Decimals        pic 9        value zero.
006400      03  WS-Scale-Factor    pic 9(5)     comp-3 value 1.
006500      03  WS-Integer-Scaled  pic s9(17)   comp-3 value zero.
006600      03  filler             pic x(4)     value spaces.
006700*
006800  01  WS-Decimals-R redefines WS-Decimal-Fields.
006900      03  filler             pic x(13).
007000*
007100* NO ROOM FOR FILLER ON THE TABLE VIEW - IT MUST COME OUT
007200* EXACTLY 18 FOR 18 TO REDEFINE THE LITERAL CLEANLY.
007300*
007400  01  WS-Currency-Table-Def.
007500      03  filler pic x(18) value "JPY000AED003INR002".
007600  01  WS-Currency-Table redefines WS-Currency-Table-Def.
007700      03  WS-Curr-Entry      occurs 3
007800                              indexed by WS-Curr-Idx.
007900          05  WS-Curr-Code   pic x(3).
008000          05  WS-Curr-Dp     pic 999.
008100*
008200  linkage                  section.
008300*-------------------------------
008400*
008500* LK-VALUE-TYPE : 'A' = AMOUNT, 'R' = RATE.
008600*
008700  01  LK-Curr-Parms.
008800      03  LK-Currency-Code   pic x(3).
008900      03  LK-Value-Type      pic x.
009000      03  LK-Value-In        pic s9(13)v9(4) comp-3.
009100      03  LK-Value-Out       pic s9(13)v9(4) comp-3.
009200      03  filler             pic x(4).
009300*
009400* ABEND / TRACE VIEW OF THE PARAMETER BLOCK - USED ONLY WHEN
009500* FDS-TEST-ON, SEE ZZ090.
009600*
009700  01  LK-Curr-Parms-Alt redefines LK-Curr-Parms.
009800      03  LK-Trace-Currency  pic x(3).
009900      03  LK-Trace-Type      pic x.
010000      03  LK-Trace-Bytes     pic x(16).
010100      03  filler             pic x(4).
010200*
010300  procedure                division using LK-Curr-Parms.
010400*==========================================================
010500*
010600  aa000-Main               section.
010700************************
010800*
010900      move     zero to WS-Decimals.
011000      move     zero to LK-Value-Out.
011100*
011200      if       LK-Value-Type = "R"
011300               move  4 to WS-Decimals
011400               go to aa000-Get-Scale.
011500*
011600      perform  bb010-Find-Currency-Decimals thru bb010-Exit.
011700*
011800  aa000-Get-Scale.
011900      perform  bb020-Get-Scale-Factor thru bb020-Exit.
012000*
012100* TRUNCATE (NOT ROUND) - COMPUTE WITHOUT ROUNDED DROPS THE
012200* LOW-ORDER DIGITS THAT DO NOT FIT THE RECEIVING FIELD.
012300*
012400      compute  WS-Integer-Scaled = LK-Value-In * WS-Scale-Factor.
012500      compute  LK-Value-Out = WS-Integer-Scaled / WS-Scale-Factor.
012600      if       FDS-Test-On
012700               perform zz090-Trace-Display thru zz090-Exit.
012800*
012900  aa000-Exit.
013000      exit     program.
013100*
013200  bb010-Find-Currency-Decimals section.
013300***********************************
013400*
013500* DEFAULT (BLANK OR UNRECOGNISED CURRENCY) IS 2 DECIMAL PLACES.
013600*
013700      move     2 to WS-Decimals.
013800      set      WS-Curr-Idx to 1.
013900      search   WS-Curr-Entry
014000               at end
014100                        go to bb010-Exit
014200               when     WS-Curr-Code (WS-Curr-Idx) = LK-Currency-Code
014300                        move WS-Curr-Dp (WS-Curr-Idx) to WS-Decimals
014400      end-search.
014500*
014600  bb010-Exit.
014700      exit     section.
014800*
014900  bb020-Get-Scale-Factor section.
015000******************************
015100*
015200      evaluate WS-Decimals
015300               when 0  move     1 to WS-Scale-Factor
015400               when 1  move    10 to WS-Scale-Factor
015500               when 2  move   100 to WS-Scale-Factor
015600               when 3  move  1000 to WS-Scale-Factor
015700               when other
015800                       move 10000 to WS-Scale-Factor
015900      end-evaluate.
016000*
016100  bb020-Exit.
016200      exit     section.
016300*
016400  zz090-Trace-Display section.
016500***************************
016600*
016700* DEBUG TRACE - ONLY REACHED WHEN UPSI-0 IS SET ON AT RUN TIME.
016800*
016900      display  "FDCURR TRACE " LK-Trace-Currency " " LK-Trace-Type
017000               " IN=" LK-Value-In " OUT=" LK-Value-Out
017100               upon console.
017200*
017300  zz090-Exit.
017400      exit     section.
