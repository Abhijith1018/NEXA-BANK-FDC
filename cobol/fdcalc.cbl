000100*****************************************************************
000200**                                                              *
000300**                 FIXED DEPOSIT CALCULATION BATCH              *
000400**                                                              *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000  program-id.             fdcalc.
001100  author.                 R K MEHTA.
001200  installation.           NEXA BANK - DATA PROCESSING.
001300  date-written.           01/03/1988.
001400  date-compiled.
001500  security.               CONFIDENTIAL - NEXA BANK LTD.
001600***
001700*   REMARKS.            MAIN BATCH ENGINE FOR THE FD CALCULATION
001800*                       RUN.  LOADS PRODUCT-MASTER, INTEREST-RATES
001900*                       AND PRODUCT-RULES TO TABLE, READS
002000*                       FD-REQUEST, VALIDATES, RATES, CALCULATES
002100*                       MATURITY / APY / PAYOUT, WRITES FD-RESULT
002200*                       AND THE CONTROL TOTALS ON SUMMARY-REPORT.
002300***
002400*   CALLED BY.          RUN DIRECT FROM THE OVERNIGHT SCHEDULE.
002500*
002600*   CALLED MODULES.     FDRULES.  FDCURR.
002700***
002800*CHANGES:
002900*01/03/88 RKM - 1.00 CREATED.
003000*14/09/91 SPN - 1.01 CATEGORY2-ID BENEFIT STACKING ADDED - SEE
003100*                    EB600.  SINGLE CATEGORY PRODUCTS UNAFFECTED.
003200*22/06/95 SPN - 1.02 NON-CUMULATIVE PAYOUT COLUMN SELECTION ADDED
003300*                    (IR-RATE-NC-YEARLY) PER PRODUCT REVIEW PR-114.
003400*14/07/95 KDP - 1.03 GG120 FRACTIONAL-EXPONENT SERIES ADDED - THE
003500*                    100-DAY QUARTERLY-COMPOUND CASE WAS BEING
003600*                    TRUNCATED TO A WHOLE NUMBER OF QUARTERS.
003700*08/02/99 RKM - 1.04 Y2K REVIEW - RUN DATE NOW WINDOWED (BA100)
003800*                    RATHER THAN ASSUMING 19 - DATES IN 2000 WERE
003900*                    COMING BACK AS 1900.
004000*30/10/03 KDP - 1.05 FALLBACK RATE LOOKUP (EB530) CHANGED FROM
004100*                    SEARCH ALL TO A SERIAL SEARCH - BINARY SEARCH
004200*                    ON PRODUCT CODE ALONE WAS NOT RELIABLY
004300*                    RETURNING THE FIRST RATE SLAB FOR THE PRODUCT.
004400*11/02/08 SPN - 1.06 WS-ED-COUNT LIMIT RAISED 200 TO 500 - A BAD
004500*                    UP-STREAM FEED PRODUCED MORE ERROR RECORDS
004600*                    THAN THE TABLE COULD HOLD AND THE RUN ABENDED.
004700*03/08/10 KDP - 1.07 EA000 SUMMARY HEADING WAS PRINTING THE RUN
004800*                    DATE WITH WS-MAT-CCYY (LEFT OVER IN WORKING
004900*                    STORAGE FROM THE LAST REQUEST'S MATURITY DATE
005000*                    CALCULATION) INSTEAD OF WS-RUN-CCYY - A LONG
005100*                    TENURE FD MADE THE PRINTED RUN DATE SHOW A
005200*                    FUTURE YEAR.  NOW TAKES THE YEAR FROM BA100'S
005300*                    WINDOWED RUN DATE LIKE THE MONTH AND DAY
005400*                    ALREADY DID.
005500*
005600  environment              division.
005700*================================
005800*
005900  configuration            section.
006000  special-names.
006100      class fd-alpha-class is "A" thru "Z"
006200      upsi-0 is fds-test-switch
006300             on status is fds-test-on
006400             off status is fds-test-off.
006500*
006600  input-output             section.
006700  file-control.
006800      select   FD-Request-File   assign to "FDREQ"
006900               file status is WS-Fdreq-Status.
007000      select   Product-Master-File assign to "PRODMAST"
007100               file status is WS-Prodm-Status.
007200      select   Interest-Rate-File assign to "INTRATE"
007300               file status is WS-Intrate-Status.
007400      select   Product-Rule-File assign to "PRODRULE"
007500               file status is WS-Prodrule-Status.
007600      select   FD-Result-File    assign to "FDRESULT"
007700               file status is WS-Fdres-Status.
007800      select   Summary-Report-File assign to "FDSUMRPT"
007900               organization is line sequential
008000               file status is WS-Fdsumr-Status.
008100*
008200  data                     division.
008300*================================
008400*
008500  file                     section.
008600*-------------------------------
008700*
008800  FD  FD-Request-File.
008900  01  FD-Request-Rec           pic x(100).
009000*
009100  FD  Product-Master-File.
009200  01  FD-Prod-Master-Rec       pic x(55).
009300*
009400  FD  Interest-Rate-File.
009500  01  FD-Interest-Rate-Rec     pic x(50).
009600*
009700  FD  Product-Rule-File.
009800  01  FD-Product-Rule-Rec      pic x(70).
009900*
010000  FD  FD-Result-File.
010100  01  FD-Result-Rec            pic x(165).
010200*
010300  FD  Summary-Report-File.
010400  01  FD-Summary-Line          pic x(132).
010500*
010600  working-storage          section.
010700*-------------------------------
010800*
010900  77  prog-name              pic x(17) value "fdcalc (1.07)".
011000*
011100  01  WS-File-Status-Codes.
011200      03  WS-Fdreq-Status       pic xx value "00".
011300      03  WS-Prodm-Status       pic xx value "00".
011400      03  WS-Intrate-Status     pic xx value "00".
011500      03  WS-Prodrule-Status    pic xx value "00".
011600      03  WS-Fdres-Status       pic xx value "00".
011700      03  WS-Fdsumr-Status      pic xx value "00".
011800      03  filler                pic x(4).
011900*
012000  01  WS-Switches.
012100      03  WS-Request-EOF-Sw     pic x value "N".
012200          88  Request-EOF                value "Y".
012300      03  WS-Prodm-EOF-Sw       pic x value "N".
012400          88  Prodm-EOF                  value "Y".
012500      03  WS-Rate-Load-EOF-Sw   pic x value "N".
012600          88  Rate-Load-EOF              value "Y".
012700      03  WS-Rule-Load-EOF-Sw   pic x value "N".
012800          88  Rule-Load-EOF              value "Y".
012900      03  WS-Error-Sw           pic x value "N".
013000          88  Request-Has-Error          value "Y".
013100      03  WS-Rate-Found-Sw      pic x value "N".
013200          88  Rate-Found                 value "Y".
013300          88  Rate-Not-Found             value "N".
013400      03  WS-Mat-Leap-Sw        pic x value "N".
013500          88  Mat-Leap-Year              value "Y".
013600          88  Mat-Not-Leap               value "N".
013700      03  WS-Error-Msg          pic x(60) value spaces.
013800      03  filler                pic x(4).
013900*
014000  01  WS-Control-Totals.
014100      03  WS-Req-Count          pic 9(7)        comp-3 value zero.
014200      03  WS-OK-Count           pic 9(7)        comp-3 value zero.
014300      03  WS-Error-Count        pic 9(7)        comp-3 value zero.
014400      03  WS-Tot-Principal      pic s9(15)v9(4) comp-3 value zero.
014500      03  WS-Tot-Maturity       pic s9(15)v9(4) comp-3 value zero.
014600      03  filler                pic x(4).
014700*
014800  01  WS-Control-Totals-R redefines WS-Control-Totals.
014900      03  filler                pic x(36).
015000*
015100  01  WS-Prog-Dates.
015200      03  WS-Accept-Date        pic 9(6).
015300      03  WS-Run-CCYY           pic 9(4)  comp.
015400      03  WS-Run-MM             pic 9(2)  comp.
015500      03  WS-Run-DD             pic 9(2)  comp.
015600      03  filler                pic x(4).
015700*
015800* NO ROOM FOR FILLER HERE - MUST COME OUT 6 FOR 6 TO REDEFINE
015900* WS-ACCEPT-DATE EXACTLY.
016000*
016100  01  WS-Accept-Date-R redefines WS-Accept-Date.
016200      03  WS-Acc-YY             pic 99.
016300      03  WS-Acc-MM             pic 99.
016400      03  WS-Acc-DD             pic 99.
016500*
016600  01  WS-Resolve-Work.
016700      03  WS-Product-Int-Type    pic x(8)  value spaces.
016800      03  WS-Product-Comp-Freq   pic x(9)  value spaces.
016900      03  WS-Resolved-Int-Type   pic x(8)  value spaces.
017000      03  WS-Resolved-Comp-Freq  pic x(9)  value spaces.
017100      03  WS-Resolved-Payout-Freq pic x(9) value spaces.
017200      03  WS-Payout-Comp-Freq    pic x(9)  value spaces.
017300      03  WS-Suffix              pic x(3)  value spaces.
017400      03  WS-Rate-Code           pic x(10) value spaces.
017500      03  filler                 pic x(4)  value spaces.
017600*
017700  01  WS-Tenure-Work.
017800      03  WS-Tenure-Months      pic s9(5)      comp-3 value zero.
017900      03  WS-Tenure-Remain      pic s9(5)      comp-3 value zero.
018000      03  WS-Tenure-Years       pic s9(3)v9(9) comp-3 value zero.
018100      03  filler                pic x(4)       value spaces.
018200*
018300  01  WS-Rate-Work.
018400      03  WS-Base-Rate          pic s9(2)v9(4)  comp-3 value zero.
018500      03  WS-Effective-Rate     pic s9(3)v9(4)  comp-3 value zero.
018600      03  WS-APY                pic s9(3)v9(4)  comp-3 value zero.
018700      03  WS-Maturity-Value     pic s9(15)v9(4) comp-3 value zero.
018800      03  WS-Payout-Amount      pic s9(15)v9(4) comp-3 value zero.
018900      03  WS-N                  pic 9(3)        comp   value zero.
019000      03  WS-M                  pic 9(3)        comp   value zero.
019100      03  WS-Payout-Periods     pic 9(3)        comp   value zero.
019200      03  WS-Payout-K           pic 9(5)        comp   value zero.
019300      03  filler                pic x(4)        value spaces.
019400*
019500  01  WS-Rate-Work-R redefines WS-Rate-Work.
019600      03  filler                pic x(46).
019700*
019800  01  WS-Power-Work.
019900      03  WS-Power-Base         pic s9(3)v9(9) comp-3 value zero.
020000      03  WS-Power-Exponent     pic s9(5)v9(6) comp-3 value zero.
020100      03  WS-Power-Int-Exp      pic s9(5)      comp-3 value zero.
020200      03  WS-Power-Frac-Exp     pic s9(1)v9(6) comp-3 value zero.
020300      03  WS-Power-Result       pic s9(9)v9(9) comp-3 value zero.
020400      03  WS-Power-Ctr          pic 9(5)       comp   value zero.
020500      03  WS-Power-X            pic s9(3)v9(9) comp-3 value zero.
020600      03  WS-Power-Frac-Factor  pic s9(3)v9(9) comp-3 value zero.
020700      03  filler                pic x(4)       value spaces.
020800*
020900  01  WS-Days-In-Month-Tbl.
021000      03  filler pic 9(2) value 31.
021100      03  filler pic 9(2) value 28.
021200      03  filler pic 9(2) value 31.
021300      03  filler pic 9(2) value 30.
021400      03  filler pic 9(2) value 31.
021500      03  filler pic 9(2) value 30.
021600      03  filler pic 9(2) value 31.
021700      03  filler pic 9(2) value 31.
021800      03  filler pic 9(2) value 30.
021900      03  filler pic 9(2) value 31.
022000      03  filler pic 9(2) value 30.
022100      03  filler pic 9(2) value 31.
022200* NO ROOM FOR FILLER HERE EITHER - MUST COME OUT 24 FOR 24.
022300*
022400  01  WS-Days-In-Month-Tbl-R redefines WS-Days-In-Month-Tbl.
022500      03  WS-Dim                pic 9(2) occurs 12.
022600*
022700  01  WS-Maturity-Date-Work.
022800      03  WS-Mat-CCYY           pic 9(4) comp.
022900      03  WS-Mat-MM             pic 9(2) comp.
023000      03  WS-Mat-DD             pic 9(2) comp.
023100      03  WS-Total-Months       pic s9(9) comp-3 value zero.
023200      03  WS-Day-Ctr            pic 9(5) comp value zero.
023300      03  WS-Div-Q              pic s9(9) comp-3 value zero.
023400      03  WS-Div-R4             pic s9(4) comp-3 value zero.
023500      03  WS-Div-R100           pic s9(4) comp-3 value zero.
023600      03  WS-Div-R400           pic s9(4) comp-3 value zero.
023700      03  filler                pic x(4) value spaces.
023800*
023900* ISO DATE PICTURE ONLY - MOVED WHOLE INTO THE 10-BYTE OUTPUT
024000* FIELDS ON THE RESULT RECORD AND PRINT LINE, SO THE TRAILING
024100* FILLER MUST STAY AFTER WS-DO-DD, NOT BEFORE IT.
024200*
024300  01  WS-Date-Out-Group.
024400      03  WS-DO-CCYY            pic 9(4).
024500      03  WS-DO-Dash1           pic x value "-".
024600      03  WS-DO-MM              pic 99.
024700      03  WS-DO-Dash2           pic x value "-".
024800      03  WS-DO-DD              pic 99.
024900      03  filler                pic x(4) value spaces.
025000*
025100* PARAMETER BLOCK PASSED BY REFERENCE TO FDRULES ON EVERY CALL -
025200* LAYOUT MUST STAY IN STEP WITH LK-RULE-PARMS THERE, FILLER
025300* INCLUDED (SEE FDRULES CHANGE LOG 17/06/09).
025400*
025500  01  WS-Rule-Parms.
025600      03  WSP-Function          pic x.
025700      03  WSP-Product-Code      pic x(5).
025800      03  WSP-Amount            pic s9(13)v9(4) comp-3.
025900      03  WSP-Category1         pic x(10).
026000      03  WSP-Category2         pic x(10).
026100      03  WSP-Extra-Rate        pic s9(2)v9(4)  comp-3.
026200      03  WSP-Valid-Status      pic x.
026300      03  WSP-Valid-Message     pic x(60).
026400      03  filler                pic x(4).
026500*
026600* PARAMETER BLOCK PASSED BY REFERENCE TO FDCURR ON EVERY CALL -
026700* LAYOUT MUST STAY IN STEP WITH LK-CURR-PARMS THERE, FILLER
026800* INCLUDED (SEE FDCURR CHANGE LOG 17/06/09).
026900*
027000  01  WS-Curr-Parms.
027100      03  WSC-Currency-Code     pic x(3).
027200      03  WSC-Value-Type        pic x.
027300      03  WSC-Value-In          pic s9(13)v9(4) comp-3.
027400      03  WSC-Value-Out         pic s9(13)v9(4) comp-3.
027500      03  filler                pic x(4).
027600*
027700  01  WS-Curr-Parms-R redefines WS-Curr-Parms.
027800      03  filler                pic x(24).
027900*
028000* PER-CURRENCY CONTROL TOTALS - BUILT UP AS REQUESTS ARE READ,
028100* PRINTED AT EA000.  10 CURRENCIES IS AMPLE FOR THE PILOT SET.
028200*
028300  01  WS-Currency-Totals.
028400      03  WS-CT-Count           pic 9(3) comp value zero.
028500      03  WS-CT-Entry           occurs 10
028600                                 indexed by WS-CT-Idx.
028700          05  WS-CT-Code        pic x(3).
028800          05  WS-CT-OK-Count    pic 9(7)        comp-3.
028900          05  WS-CT-Tot-Prin    pic s9(15)v9(4) comp-3.
029000          05  WS-CT-Tot-Mat     pic s9(15)v9(4) comp-3.
029100      03  filler                pic x(4).
029200*
029300* ERROR DETAIL LINES SAVED FOR SUMMARY-REPORT - LIMIT RAISED BY
029400* 1.06, SEE CHANGE LOG.
029500*
029600  01  WS-Error-Detail-Tbl.
029700      03  WS-ED-Count           pic 9(4) comp value zero.
029800      03  WS-ED-Entry           occurs 500
029900                                 indexed by WS-ED-Idx.
030000          05  WS-ED-Req-Id      pic 9(6).
030100          05  WS-ED-Message     pic x(60).
030200      03  filler                pic x(4).
030300*
030400* PRINT LINE LAYOUTS FOR SUMMARY-REPORT.
030500*
030600  01  WS-PL-Heading1.
030700      03  filler pic x(24) value "NEXA BANK - FD CALC RUN".
030800      03  filler pic x(17) value " - SUMMARY REPORT".
030900      03  filler pic x(20) value spaces.
031000      03  filler pic x(10) value "RUN DATE: ".
031100      03  WS-PLH-Date           pic x(10).
031200      03  filler pic x(51) value spaces.
031300*
031400  01  WS-PL-Blank                pic x(132) value spaces.
031500*
031600  01  WS-PL-Currency-Head.
031700      03  filler pic x(45) value
031800          "CURRENCY   OK-COUNT   TOTAL PRINCIPAL   TOTAL MATURITY".
031900      03  filler pic x(87) value spaces.
032000*
032100  01  WS-PL-Currency-Line.
032200      03  WS-PLC-Code           pic x(3).
032300      03  filler pic x(7) value spaces.
032400      03  WS-PLC-OK             pic zzz,zz9.
032500      03  filler pic x(3) value spaces.
032600      03  WS-PLC-Prin           pic z(10)9.9999.
032700      03  filler pic x(3) value spaces.
032800      03  WS-PLC-Mat            pic z(10)9.9999.
032900      03  filler pic x(65) value spaces.
033000*
033100  01  WS-PL-Grand-Head.
033200      03  filler pic x(14) value "GRAND TOTALS -".
033300      03  filler pic x(118) value spaces.
033400*
033500  01  WS-PL-Grand-Line.
033600      03  filler pic x(10) value "READ    :".
033700      03  WS-PLG-Req            pic zzz,zz9.
033800      03  filler pic x(6) value spaces.
033900      03  filler pic x(10) value "OK      :".
034000      03  WS-PLG-OK             pic zzz,zz9.
034100      03  filler pic x(6) value spaces.
034200      03  filler pic x(10) value "ERROR   :".
034300      03  WS-PLG-Err            pic zzz,zz9.
034400      03  filler pic x(63) value spaces.
034500*
034600  01  WS-PL-Grand-Line2.
034700      03  filler pic x(20) value "TOTAL PRINCIPAL  :".
034800      03  WS-PLG-Prin           pic z(10)9.9999.
034900      03  filler pic x(6) value spaces.
035000      03  filler pic x(20) value "TOTAL MATURITY  :".
035100      03  WS-PLG-Mat            pic z(10)9.9999.
035200      03  filler pic x(46) value spaces.
035300*
035400  01  WS-PL-Error-Head.
035500      03  filler pic x(24) value "ERROR DETAIL - REQ ID / MESSAGE".
035600      03  filler pic x(108) value spaces.
035700*
035800  01  WS-PL-Error-Line.
035900      03  filler pic x(4) value spaces.
036000      03  WS-PLE-Req-Id         pic 9(6).
036100      03  filler pic x(3) value spaces.
036200      03  WS-PLE-Message        pic x(60).
036300      03  filler pic x(59) value spaces.
036400*
036500* IN-MEMORY REFERENCE TABLES AND THEIR FILE-LAYOUT RECORDS.
036600*
036700  copy "wsreq.cob".
036800  copy "wsprodm.cob".
036900  copy "wsrate.cob".
037000  copy "wsrule.cob".
037100  copy "wsres.cob".
037200*
037300  procedure                division.
037400*==========================================================
037500*
037600  aa000-Main-Line          section.
037700************************
037800*
037900      perform  ba000-Initialise thru ba000-Exit.
038000      perform  ca000-Load-Tables thru ca000-Exit.
038100      perform  da000-Process-One-Request thru da000-Exit
038200               until    Request-EOF.
038300      perform  ea000-Print-Summary thru ea000-Exit.
038400      perform  za000-Close-Down thru za000-Exit.
038500*
038600  aa000-Exit.
038700      stop     run.
038800*
038900  ba000-Initialise section.
039000***********************
039100*
039200      open     input   FD-Request-File
039300                        Product-Master-File
039400                        Interest-Rate-File
039500                        Product-Rule-File.
039600      open     output  FD-Result-File
039700                        Summary-Report-File.
039800      if       WS-Fdreq-Status not = "00"
039900               display "FDCALC - CANNOT OPEN FD-REQUEST " WS-Fdreq-Status
040000                        upon console
040100               go to za000-Abend.
040200*
040300      move     "N" to WS-Request-EOF-Sw.
040400      move     zero to WS-Req-Count WS-OK-Count WS-Error-Count
040500                        WS-Tot-Principal WS-Tot-Maturity
040600                        WS-CT-Count WS-ED-Count.
040700*
040800      accept   WS-Accept-Date from date.
040900      perform  ba100-Window-Century thru ba100-Exit.
041000*
041100      read     FD-Request-File into FC-Request-Record
041200               at end move "Y" to WS-Request-EOF-Sw
041300      end-read.
041400*
041500  ba000-Exit.
041600      exit     section.
041700*
041800  ba100-Window-Century section.
041900*****************************
042000*
042100* Y2K FIX (1.04) - 2-DIGIT ACCEPT YEAR WINDOWED SO RUNS DATED
042200* 2000 AND LATER DO NOT COME BACK CENTURY 19.
042300*
042400      if       WS-Acc-YY < 50
042500               compute WS-Run-CCYY = 2000 + WS-Acc-YY
042600      else
042700               compute WS-Run-CCYY = 1900 + WS-Acc-YY
042800      end-if.
042900      move     WS-Acc-MM to WS-Run-MM.
043000      move     WS-Acc-DD to WS-Run-DD.
043100*
043200  ba100-Exit.
043300      exit     section.
043400*
043500  ca000-Load-Tables section.
043600************************
043700*
043800      perform  ca100-Load-Product-Master thru ca100-Exit.
043900      perform  ca200-Load-Interest-Rates thru ca200-Exit.
044000      perform  ca300-Load-Product-Rules  thru ca300-Exit.
044100*
044200  ca000-Exit.
044300      exit     section.
044400*
044500  ca100-Load-Product-Master section.
044600*********************************
044700*
044800      move     zero to PT-Entry-Count.
044900      move     "N" to WS-Prodm-EOF-Sw.
045000      read     Product-Master-File into FC-Product-Record
045100               at end move "Y" to WS-Prodm-EOF-Sw
045200      end-read.
045300      perform  ca110-Add-Product-Entry thru ca110-Exit
045400               until   Prodm-EOF.
045500*
045600  ca100-Exit.
045700      exit     section.
045800*
045900  ca110-Add-Product-Entry section.
046000*****************************
046100*
046200      add      1 to PT-Entry-Count.
046300      move     PM-Product-Code      to PT-Code (PT-Entry-Count).
046400      move     PM-Product-Name      to PT-Name (PT-Entry-Count).
046500      move     PM-Interest-Type     to PT-Int-Type (PT-Entry-Count).
046600      move     PM-Compounding-Freq  to PT-Comp-Freq (PT-Entry-Count).
046700      read     Product-Master-File into FC-Product-Record
046800               at end move "Y" to WS-Prodm-EOF-Sw
046900      end-read.
047000*
047100  ca110-Exit.
047200      exit     section.
047300*
047400  ca200-Load-Interest-Rates section.
047500*********************************
047600*
047700      move     zero to RT-Entry-Count.
047800      move     "N" to WS-Rate-Load-EOF-Sw.
047900      read     Interest-Rate-File into FC-Rate-Record
048000               at end move "Y" to WS-Rate-Load-EOF-Sw
048100      end-read.
048200      perform  ca210-Add-Rate-Entry thru ca210-Exit
048300               until   Rate-Load-EOF.
048400*
048500  ca200-Exit.
048600      exit     section.
048700*
048800  ca210-Add-Rate-Entry section.
048900***************************
049000*
049100      add      1 to RT-Entry-Count.
049200      move     IR-Product-Code      to RT-Product-Code (RT-Entry-Count).
049300      move     IR-Rate-Code         to RT-Rate-Code (RT-Entry-Count).
049400      move     IR-Term-Months       to RT-Term-Months (RT-Entry-Count).
049500      move     IR-Rate-Cumulative   to RT-Rate-Cum (RT-Entry-Count).
049600      move     IR-Rate-NC-Monthly   to RT-Rate-NC-Mon (RT-Entry-Count).
049700      move     IR-Rate-NC-Quarterly to RT-Rate-NC-Qtr (RT-Entry-Count).
049800      move     IR-Rate-NC-Yearly    to RT-Rate-NC-Yr (RT-Entry-Count).
049900      read     Interest-Rate-File into FC-Rate-Record
050000               at end move "Y" to WS-Rate-Load-EOF-Sw
050100      end-read.
050200*
050300  ca210-Exit.
050400      exit     section.
050500*
050600  ca300-Load-Product-Rules section.
050700********************************
050800*
050900      move     zero to RU-Entry-Count.
051000      move     "N" to WS-Rule-Load-EOF-Sw.
051100      read     Product-Rule-File into FC-Rule-Record
051200               at end move "Y" to WS-Rule-Load-EOF-Sw
051300      end-read.
051400      perform  ca310-Add-Rule-Entry thru ca310-Exit
051500               until   Rule-Load-EOF.
051600*
051700  ca300-Exit.
051800      exit     section.
051900*
052000  ca310-Add-Rule-Entry section.
052100***************************
052200*
052300      add      1 to RU-Entry-Count.
052400      move     PR-Product-Code      to RU-Product-Code (RU-Entry-Count).
052500      move     PR-Rule-Code         to RU-Rule-Code (RU-Entry-Count).
052600      move     PR-Rule-Name         to RU-Rule-Name (RU-Entry-Count).
052700      move     PR-Rule-Value        to RU-Rule-Value (RU-Entry-Count).
052800      read     Product-Rule-File into FC-Rule-Record
052900               at end move "Y" to WS-Rule-Load-EOF-Sw
053000      end-read.
053100*
053200  ca310-Exit.
053300      exit     section.
053400*
053500  da000-Process-One-Request section.
053600*********************************
053700*
053800      add      1 to WS-Req-Count.
053900      move     spaces to FC-Result-Record.
054000      move     "N" to WS-Error-Sw.
054100      move     spaces to WS-Error-Msg.
054200*
054300      perform  eb100-Default-Fields thru eb100-Exit.
054400      perform  eb200-Resolve-Interest-Type thru eb200-Exit.
054500      if       Request-Has-Error
054600               go to da050-Write-Result.
054700*
054800      perform  eb300-Validate-Amount thru eb300-Exit.
054900      if       Request-Has-Error
055000               go to da050-Write-Result.
055100*
055200      perform  eb400-Compute-Tenure thru eb400-Exit.
055300      if       Request-Has-Error
055400               go to da050-Write-Result.
055500*
055600      perform  eb500-Lookup-Base-Rate thru eb500-Exit.
055700      perform  eb600-Resolve-Benefits thru eb600-Exit.
055800      perform  eb700-Compute-Maturity thru eb700-Exit.
055900      perform  eb800-Compute-Maturity-Date thru eb800-Exit.
056000      perform  eb900-Format-Currency thru eb900-Exit.
056100*
056200      move     "OK" to RES-Status.
056300      add      1 to WS-OK-Count.
056400      perform  fa100-Accumulate-Currency-Totals thru fa100-Exit.
056500      go       to da060-Write-And-Read.
056600*
056700  da050-Write-Result.
056800      move     "ERROR" to RES-Status.
056900      add      1 to WS-Error-Count.
057000      perform  fa200-Save-Error-Detail thru fa200-Exit.
057100*
057200  da060-Write-And-Read.
057300      move     FC-Result-Record to FD-Result-Rec.
057400      write    FD-Result-Rec.
057500      read     FD-Request-File into FC-Request-Record
057600               at end move "Y" to WS-Request-EOF-Sw
057700      end-read.
057800*
057900  da000-Exit.
058000      exit     section.
058100*
058200  eb100-Default-Fields section.
058300***************************
058400*
058500      if       REQ-Product-Code = spaces
058600               move "FD001" to REQ-Product-Code.
058700      if       REQ-Currency-Code = spaces
058800               move "INR" to REQ-Currency-Code.
058900      if       REQ-Cumulative-Flag = space
059000               move "Y" to REQ-Cumulative-Flag.
059100*
059200      move     REQ-ID to RES-Req-Id.
059300      move     REQ-Product-Code to RES-Product-Code.
059400      move     REQ-Principal-Amount to RES-Principal.
059500*
059600      if       REQ-Payout-Freq not = spaces
059700               move REQ-Payout-Freq to WS-Resolved-Payout-Freq
059800      else
059900               if    REQ-Compounding-Freq not = spaces
060000                     move REQ-Compounding-Freq to WS-Resolved-Payout-Freq
060100               else
060200                     move "YEARLY" to WS-Resolved-Payout-Freq
060300               end-if
060400      end-if.
060500*
060600  eb100-Exit.
060700      exit     section.
060800*
060900  eb200-Resolve-Interest-Type section.
061000***********************************
061100*
061200      move     spaces to WS-Product-Int-Type WS-Product-Comp-Freq.
061300      set      PT-Idx to 1.
061400      search   all PT-Entry
061500               at end continue
061600               when    PT-Code (PT-Idx) = REQ-Product-Code
061700                       move PT-Int-Type (PT-Idx) to WS-Product-Int-Type
061800                       move PT-Comp-Freq (PT-Idx) to WS-Product-Comp-Freq
061900      end-search.
062000*
062100      if       REQ-Interest-Type not = spaces
062200               move REQ-Interest-Type to WS-Resolved-Int-Type
062300      else
062400               move WS-Product-Int-Type to WS-Resolved-Int-Type.
062500*
062600      if       REQ-Compounding-Freq not = spaces
062700               move REQ-Compounding-Freq to WS-Resolved-Comp-Freq
062800      else
062900               move WS-Product-Comp-Freq to WS-Resolved-Comp-Freq.
063000*
063100      if       WS-Resolved-Int-Type = spaces
063200               move "Y" to WS-Error-Sw
063300               move "INTEREST TYPE NOT DETERMINED" to WS-Error-Msg
063400               move WS-Error-Msg to RES-Error-Msg.
063500*
063600  eb200-Exit.
063700      exit     section.
063800*
063900  eb300-Validate-Amount section.
064000*****************************
064100*
064200      move     "V" to WSP-Function.
064300      move     REQ-Product-Code to WSP-Product-Code.
064400      move     REQ-Principal-Amount to WSP-Amount.
064500      call     "FDRULES" using WS-Rule-Parms FC-Rule-Table.
064600      if       WSP-Valid-Status = "N"
064700               move "Y" to WS-Error-Sw
064800               move WSP-Valid-Message to WS-Error-Msg
064900               move WSP-Valid-Message to RES-Error-Msg.
065000*
065100  eb300-Exit.
065200      exit     section.
065300*
065400  eb400-Compute-Tenure section.
065500****************************
065600*
065700      evaluate REQ-Tenure-Unit
065800               when "DAYS"
065900                        compute WS-Tenure-Months = REQ-Tenure-Value / 30
066000                        compute WS-Tenure-Remain =
066100                                REQ-Tenure-Value - (WS-Tenure-Months * 30)
066200                        if       WS-Tenure-Remain > 0
066300                                 add 1 to WS-Tenure-Months
066400                        end-if
066500                        compute WS-Tenure-Years = REQ-Tenure-Value / 365
066600               when "MONTHS"
066700                        move    REQ-Tenure-Value to WS-Tenure-Months
066800                        compute WS-Tenure-Years = REQ-Tenure-Value / 12
066900               when "YEARS"
067000                        compute WS-Tenure-Months = REQ-Tenure-Value * 12
067100                        move    REQ-Tenure-Value to WS-Tenure-Years
067200               when other
067300                        move    "Y" to WS-Error-Sw
067400                        move    "INVALID TENURE UNIT" to WS-Error-Msg
067500                        move    WS-Error-Msg to RES-Error-Msg
067600      end-evaluate.
067700*
067800  eb400-Exit.
067900      exit     section.
068000*
068100  eb500-Lookup-Base-Rate section.
068200*****************************
068300*
068400      perform  eb510-Build-Suffix thru eb510-Exit.
068500*
068600      evaluate true
068700               when WS-Tenure-Months <= 12
068800                        move "INT12M" to WS-Rate-Code (1:6)
068900               when WS-Tenure-Months <= 24
069000                        move "INT24M" to WS-Rate-Code (1:6)
069100               when WS-Tenure-Months <= 36
069200                        move "INT36M" to WS-Rate-Code (1:6)
069300               when other
069400                        move "INT60M" to WS-Rate-Code (1:6)
069500      end-evaluate.
069600      move     WS-Suffix to WS-Rate-Code (7:3).
069700*
069800      set      Rate-Not-Found to true.
069900      set      RT-Idx to 1.
070000      search   all RT-Entry
070100               at end continue
070200               when     RT-Product-Code (RT-Idx) = REQ-Product-Code
070300                        and
070400                        RT-Rate-Code (RT-Idx) = WS-Rate-Code
070500                        set Rate-Found to true
070600      end-search.
070700*
070800      if       Rate-Found
070900               perform eb520-Select-Rate-Column thru eb520-Exit
071000      else
071100               perform eb530-Fallback-Rate thru eb530-Exit.
071200*
071300  eb500-Exit.
071400      exit     section.
071500*
071600  eb510-Build-Suffix section.
071700***************************
071800*
071900* SUFFIX = LAST 3 CHARACTERS OF THE PRODUCT CODE, IGNORING
072000* TRAILING SPACES.  SHORTER THAN 3 CHARS -> "001".  DUPLICATED
072100* FROM FDRULES' BB100 - THE ENGINE NEEDS THE SUFFIX FOR RATE
072200* CODE CONSTRUCTION BEFORE FDRULES IS EVER CALLED FOR THIS
072300* REQUEST, SO IT IS NOT WORTH A THIRD CALL JUST FOR THIS.
072400*
072500      move     5 to WS-Power-Ctr.
072600      perform  eb515-Scan-Backwards
072700               varying WS-Power-Ctr from 5 by -1
072800               until   WS-Power-Ctr = 0
072900               or      REQ-Product-Code (WS-Power-Ctr:1) not = space.
073000      if       WS-Power-Ctr < 3
073100               move "001" to WS-Suffix
073200      else
073300               move REQ-Product-Code (WS-Power-Ctr - 2:3) to WS-Suffix.
073400*
073500  eb510-Exit.
073600      exit     section.
073700*
073800  eb515-Scan-Backwards section.
073900      continue.
074000  eb515-Exit.
074100      exit     section.
074200*
074300  eb520-Select-Rate-Column section.
074400*******************************
074500*
074600      if       REQ-Cumulative-Flag = "Y"
074700               move RT-Rate-Cum (RT-Idx) to WS-Base-Rate
074800      else
074900               evaluate WS-Resolved-Payout-Freq
075000                        when "MONTHLY"
075100                                 move RT-Rate-NC-Mon (RT-Idx) to WS-Base-Rate
075200                        when "QUARTERLY"
075300                                 move RT-Rate-NC-Qtr (RT-Idx) to WS-Base-Rate
075400                        when other
075500                                 move RT-Rate-NC-Yr (RT-Idx) to WS-Base-Rate
075600               end-evaluate.
075700*
075800  eb520-Exit.
075900      exit     section.
076000*
076100  eb530-Fallback-Rate section.
076200***************************
076300*
076400* RATE CACHE / FALLBACK - FIRST INTEREST-RATE RECORD LOADED FOR
076500* THE PRODUCT (TABLE IS IN PRODUCT+RATE-CODE SEQUENCE), OR ZERO
076600* IF THE PRODUCT HAS NO RATE RECORDS AT ALL.  SEE 1.05 IN THE
076700* CHANGE LOG - MUST BE A SERIAL SEARCH, NOT SEARCH ALL.
076800*
076900      move     zero to WS-Base-Rate.
077000      set      RT-Idx to 1.
077100      search   RT-Entry
077200               at end continue
077300               when     RT-Product-Code (RT-Idx) = REQ-Product-Code
077400                        move RT-Rate-Cum (RT-Idx) to WS-Base-Rate
077500      end-search.
077600*
077700  eb530-Exit.
077800      exit     section.
077900*
078000  eb600-Resolve-Benefits section.
078100******************************
078200*
078300      move     "B" to WSP-Function.
078400      move     REQ-Product-Code to WSP-Product-Code.
078500      move     REQ-Category1-Id to WSP-Category1.
078600      move     REQ-Category2-Id to WSP-Category2.
078700      call     "FDRULES" using WS-Rule-Parms FC-Rule-Table.
078800      compute  WS-Effective-Rate = WS-Base-Rate + WSP-Extra-Rate.
078900*
079000  eb600-Exit.
079100      exit     section.
079200*
079300  eb700-Compute-Maturity section.
079400******************************
079500*
079600      if       REQ-Cumulative-Flag = "Y"
079700               perform jj100-Cumulative-Maturity thru jj100-Exit
079800      else
079900               perform jj200-Non-Cumulative-Maturity thru jj200-Exit.
080000*
080100  eb700-Exit.
080200      exit     section.
080300*
080400  jj100-Cumulative-Maturity section.
080500*******************************
080600*
080700      perform  hh100-Map-Periods-Per-Year thru hh100-Exit.
080800      if       WS-Resolved-Int-Type = "SIMPLE"
080900               compute WS-Maturity-Value rounded =
081000                       REQ-Principal-Amount +
081100                       (REQ-Principal-Amount *
081200                        (WS-Effective-Rate / 100) * WS-Tenure-Years)
081300               move    WS-Effective-Rate to WS-APY
081400      else
081500               compute WS-Power-Base =
081600                       1 + ((WS-Effective-Rate / 100) / WS-N)
081700               compute WS-Power-Exponent = WS-N * WS-Tenure-Years
081800               perform gg100-Raise-To-Power thru gg100-Exit
081900               compute WS-Maturity-Value rounded =
082000                       REQ-Principal-Amount * WS-Power-Result
082100               perform jj150-Compute-Compound-Apy thru jj150-Exit
082200      end-if.
082300      move     zero to WS-Payout-Amount.
082400*
082500  jj100-Exit.
082600      exit     section.
082700*
082800  jj150-Compute-Compound-Apy section.
082900**********************************
083000*
083100      compute  WS-Power-Base = 1 + ((WS-Effective-Rate / 100) / WS-N).
083200      move     WS-N to WS-Power-Exponent.
083300      perform  gg100-Raise-To-Power thru gg100-Exit.
083400      compute  WS-APY rounded = (WS-Power-Result - 1) * 100.
083500*
083600  jj150-Exit.
083700      exit     section.
083800*
083900  jj200-Non-Cumulative-Maturity section.
084000************************************
084100*
084200      move     REQ-Principal-Amount to WS-Maturity-Value.
084300      perform  hh200-Map-Payout-Compounding-M thru hh200-Exit.
084400      perform  hh300-Map-Payout-Periods-Per-Year thru hh300-Exit.
084500      compute  WS-Payout-K = WS-M / WS-Payout-Periods.
084600      if       WS-Payout-K < 1
084700               move 1 to WS-Payout-K.
084800*
084900      compute  WS-Power-Base = 1 + ((WS-Effective-Rate / 100) / WS-M).
085000      move     WS-Payout-K to WS-Power-Exponent.
085100      perform  gg100-Raise-To-Power thru gg100-Exit.
085200      compute  WS-Payout-Amount rounded =
085300               REQ-Principal-Amount * (WS-Power-Result - 1).
085400*
085500      if       WS-Resolved-Comp-Freq not = spaces
085600               and WS-Resolved-Int-Type not = "SIMPLE"
085700               perform hh100-Map-Periods-Per-Year thru hh100-Exit
085800               perform jj150-Compute-Compound-Apy thru jj150-Exit
085900      else
086000               move WS-Effective-Rate to WS-APY.
086100*
086200  jj200-Exit.
086300      exit     section.
086400*
086500  hh100-Map-Periods-Per-Year section.
086600*********************************
086700*
086800      evaluate WS-Resolved-Comp-Freq
086900               when "DAILY"      move 365 to WS-N
087000               when "MONTHLY"    move  12 to WS-N
087100               when "QUARTERLY"  move   4 to WS-N
087200               when "YEARLY"     move   1 to WS-N
087300               when other        move   1 to WS-N
087400      end-evaluate.
087500*
087600  hh100-Exit.
087700      exit     section.
087800*
087900  hh200-Map-Payout-Compounding-M section.
088000*************************************
088100*
088200      move     WS-Resolved-Comp-Freq to WS-Payout-Comp-Freq.
088300      if       WS-Payout-Comp-Freq = spaces
088400               move WS-Resolved-Payout-Freq to WS-Payout-Comp-Freq.
088500      evaluate WS-Payout-Comp-Freq
088600               when "DAILY"      move 365 to WS-M
088700               when "MONTHLY"    move  12 to WS-M
088800               when "QUARTERLY"  move   4 to WS-M
088900               when "YEARLY"     move   1 to WS-M
089000               when other        move   4 to WS-M
089100      end-evaluate.
089200*
089300  hh200-Exit.
089400      exit     section.
089500*
089600  hh300-Map-Payout-Periods-Per-Year section.
089700****************************************
089800*
089900      evaluate WS-Resolved-Payout-Freq
090000               when "MONTHLY"    move 12 to WS-Payout-Periods
090100               when "QUARTERLY"  move  4 to WS-Payout-Periods
090200               when "YEARLY"     move  1 to WS-Payout-Periods
090300               when other        move  1 to WS-Payout-Periods
090400      end-evaluate.
090500*
090600  hh300-Exit.
090700      exit     section.
090800*
090900  gg100-Raise-To-Power section.
091000***************************
091100*
091200* FIXED-POINT EXPONENTIATION - INTEGER PART BY REPEATED
091300* MULTIPLICATION (GG110), FRACTIONAL PART BY THE SERIES AT
091400* GG120 (ADDED 1.03 - SEE CHANGE LOG).
091500*
091600      move     WS-Power-Exponent to WS-Power-Int-Exp.
091700      compute  WS-Power-Frac-Exp = WS-Power-Exponent - WS-Power-Int-Exp.
091800      move     1 to WS-Power-Result.
091900      move     zero to WS-Power-Ctr.
092000      perform  gg110-Multiply-One thru gg110-Exit
092100               varying WS-Power-Ctr from 1 by 1
092200               until   WS-Power-Ctr > WS-Power-Int-Exp.
092300      if       WS-Power-Frac-Exp not = zero
092400               perform gg120-Apply-Fraction thru gg120-Exit.
092500*
092600  gg100-Exit.
092700      exit     section.
092800*
092900  gg110-Multiply-One section.
093000      compute  WS-Power-Result rounded = WS-Power-Result * WS-Power-Base.
093100  gg110-Exit.
093200      exit     section.
093300*
093400  gg120-Apply-Fraction section.
093500****************************
093600*
093700* 4-TERM BINOMIAL SERIES FOR (1+X)**F, X SMALL - ACCURATE TO
093800* BETTER THAN 6 DECIMAL PLACES OVER THE TENURE / RATE RANGES
093900* SEEN IN FD PRODUCTS.  ADDED 14/07/95 - SEE 1.03 ABOVE.
094000*
094100      compute  WS-Power-X = WS-Power-Base - 1.
094200      compute  WS-Power-Frac-Factor rounded =
094300               1
094400               + (WS-Power-Frac-Exp * WS-Power-X)
094500               + (WS-Power-Frac-Exp * (WS-Power-Frac-Exp - 1)
094600                  * (WS-Power-X ** 2) / 2)
094700               + (WS-Power-Frac-Exp * (WS-Power-Frac-Exp - 1)
094800                  * (WS-Power-Frac-Exp - 2)
094900                  * (WS-Power-X ** 3) / 6).
095000      compute  WS-Power-Result rounded =
095100               WS-Power-Result * WS-Power-Frac-Factor.
095200*
095300  gg120-Exit.
095400      exit     section.
095500*
095600  eb800-Compute-Maturity-Date section.
095700***********************************
095800*
095900      move     WS-Run-CCYY to WS-Mat-CCYY.
096000      move     WS-Run-MM   to WS-Mat-MM.
096100      move     WS-Run-DD   to WS-Mat-DD.
096200      evaluate REQ-Tenure-Unit
096300               when "DAYS"    perform kk100-Add-Days   thru kk100-Exit
096400               when "MONTHS"  perform kk200-Add-Months thru kk200-Exit
096500               when "YEARS"   perform kk300-Add-Years  thru kk300-Exit
096600               when other     continue
096700      end-evaluate.
096800      perform  kk900-Format-Date-Out thru kk900-Exit.
096900*
097000  eb800-Exit.
097100      exit     section.
097200*
097300  kk100-Add-Days section.
097400*************************
097500      move     1 to WS-Day-Ctr.
097600      perform  kk110-Increment-One-Day
097700               varying WS-Day-Ctr from 1 by 1
097800               until   WS-Day-Ctr > REQ-Tenure-Value.
097900  kk100-Exit.
098000      exit     section.
098100*
098200  kk110-Increment-One-Day section.
098300*****************************
098400      perform  ll100-Is-Leap-Year thru ll100-Exit.
098500      if       Mat-Leap-Year
098600               move 29 to WS-Dim (2)
098700      else
098800               move 28 to WS-Dim (2).
098900      add      1 to WS-Mat-DD.
099000      if       WS-Mat-DD > WS-Dim (WS-Mat-MM)
099100               move 1 to WS-Mat-DD
099200               add  1 to WS-Mat-MM
099300               if    WS-Mat-MM > 12
099400                     move 1 to WS-Mat-MM
099500                     add  1 to WS-Mat-CCYY
099600               end-if
099700      end-if.
099800  kk110-Exit.
099900      exit     section.
100000*
100100  kk200-Add-Months section.
100200**************************
100300      compute  WS-Total-Months =
100400               (WS-Mat-CCYY * 12) + (WS-Mat-MM - 1) + REQ-Tenure-Value.
100500      compute  WS-Mat-CCYY = WS-Total-Months / 12.
100600      compute  WS-Mat-MM = (WS-Total-Months - (WS-Mat-CCYY * 12)) + 1.
100700      perform  ll100-Is-Leap-Year thru ll100-Exit.
100800      if       Mat-Leap-Year
100900               move 29 to WS-Dim (2)
101000      else
101100               move 28 to WS-Dim (2).
101200      if       WS-Mat-DD > WS-Dim (WS-Mat-MM)
101300               move WS-Dim (WS-Mat-MM) to WS-Mat-DD.
101400  kk200-Exit.
101500      exit     section.
101600*
101700  kk300-Add-Years section.
101800*************************
101900      add      REQ-Tenure-Value to WS-Mat-CCYY.
102000      if       WS-Mat-MM = 2 and WS-Mat-DD = 29
102100               perform ll100-Is-Leap-Year thru ll100-Exit
102200               if    Mat-Not-Leap
102300                     move 28 to WS-Mat-DD.
102400  kk300-Exit.
102500      exit     section.
102600*
102700  ll100-Is-Leap-Year section.
102800**************************
102900*
103000* YEAR MOD 4 = 0 AND (MOD 100 NOT = 0 OR MOD 400 = 0).
103100*
103200      divide   WS-Mat-CCYY by 4   giving WS-Div-Q remainder WS-Div-R4.
103300      divide   WS-Mat-CCYY by 100 giving WS-Div-Q remainder WS-Div-R100.
103400      divide   WS-Mat-CCYY by 400 giving WS-Div-Q remainder WS-Div-R400.
103500      if       WS-Div-R4 = 0
103600               and (WS-Div-R100 not = 0 or WS-Div-R400 = 0)
103700               set Mat-Leap-Year to true
103800      else
103900               set Mat-Not-Leap to true.
104000*
104100  ll100-Exit.
104200      exit     section.
104300*
104400  kk900-Format-Date-Out section.
104500****************************
104600      move     WS-Mat-CCYY to WS-DO-CCYY.
104700      move     WS-Mat-MM   to WS-DO-MM.
104800      move     WS-Mat-DD   to WS-DO-DD.
104900      move     WS-Date-Out-Group to RES-Maturity-Date.
105000  kk900-Exit.
105100      exit     section.
105200*
105300  eb900-Format-Currency section.
105400****************************
105500*
105600      move     REQ-Currency-Code to WSC-Currency-Code.
105700      move     "A" to WSC-Value-Type.
105800*
105900      move     WS-Maturity-Value to WSC-Value-In.
106000      call     "FDCURR" using WS-Curr-Parms.
106100      move     WSC-Value-Out to RES-Maturity-Value.
106200*
106300      move     WS-Payout-Amount to WSC-Value-In.
106400      call     "FDCURR" using WS-Curr-Parms.
106500      move     WSC-Value-Out to RES-Payout-Amount.
106600*
106700      move     "R" to WSC-Value-Type.
106800      move     WS-Effective-Rate to WSC-Value-In.
106900      call     "FDCURR" using WS-Curr-Parms.
107000      move     WSC-Value-Out to RES-Effective-Rate.
107100*
107200      move     WS-APY to WSC-Value-In.
107300      call     "FDCURR" using WS-Curr-Parms.
107400      move     WSC-Value-Out to RES-APY.
107500*
107600      if       REQ-Cumulative-Flag = "Y"
107700               move spaces to RES-Payout-Freq
107800      else
107900               move WS-Resolved-Payout-Freq to RES-Payout-Freq.
108000*
108100  eb900-Exit.
108200      exit     section.
108300*
108400  fa100-Accumulate-Currency-Totals section.
108500***************************************
108600*
108700      set      WS-CT-Idx to 1.
108800      perform  fa110-Search-Currency
108900               varying WS-CT-Idx from 1 by 1
109000               until   WS-CT-Idx > WS-CT-Count
109100               or      WS-CT-Code (WS-CT-Idx) = REQ-Currency-Code.
109200      if       WS-CT-Idx > WS-CT-Count
109300               add  1 to WS-CT-Count
109400               move REQ-Currency-Code to WS-CT-Code (WS-CT-Count)
109500               move zero to WS-CT-OK-Count (WS-CT-Count)
109600                            WS-CT-Tot-Prin (WS-CT-Count)
109700                            WS-CT-Tot-Mat (WS-CT-Count)
109800               move WS-CT-Count to WS-CT-Idx.
109900*
110000      add      1 to WS-CT-OK-Count (WS-CT-Idx).
110100      add      REQ-Principal-Amount to WS-CT-Tot-Prin (WS-CT-Idx).
110200      add      WS-Maturity-Value to WS-CT-Tot-Mat (WS-CT-Idx).
110300      add      REQ-Principal-Amount to WS-Tot-Principal.
110400      add      WS-Maturity-Value to WS-Tot-Maturity.
110500*
110600  fa100-Exit.
110700      exit     section.
110800*
110900  fa110-Search-Currency section.
111000      continue.
111100  fa110-Exit.
111200      exit     section.
111300*
111400  fa200-Save-Error-Detail section.
111500******************************
111600*
111700      move     WS-Error-Msg to RES-Error-Msg.
111800      if       WS-ED-Count < 500
111900               add 1 to WS-ED-Count
112000               move REQ-ID to WS-ED-Req-Id (WS-ED-Count)
112100               move WS-Error-Msg to WS-ED-Message (WS-ED-Count).
112200*
112300  fa200-Exit.
112400      exit     section.
112500*
112600  ea000-Print-Summary section.
112700**************************
112800*
112900      move     WS-Run-CCYY to WS-DO-CCYY.
113000      move     WS-Run-MM to WS-DO-MM.
113100      move     WS-Run-DD to WS-DO-DD.
113200      move     WS-Date-Out-Group to WS-PLH-Date.
113300      write    FD-Summary-Line from WS-PL-Heading1.
113400      write    FD-Summary-Line from WS-PL-Blank.
113500      write    FD-Summary-Line from WS-PL-Currency-Head.
113600*
113700      set      WS-CT-Idx to 1.
113800      perform  ea100-Print-One-Currency thru ea100-Exit
113900               varying WS-CT-Idx from 1 by 1
114000               until   WS-CT-Idx > WS-CT-Count.
114100*
114200      write    FD-Summary-Line from WS-PL-Blank.
114300      write    FD-Summary-Line from WS-PL-Grand-Head.
114400      move     WS-Req-Count to WS-PLG-Req.
114500      move     WS-OK-Count to WS-PLG-OK.
114600      move     WS-Error-Count to WS-PLG-Err.
114700      write    FD-Summary-Line from WS-PL-Grand-Line.
114800      move     WS-Tot-Principal to WS-PLG-Prin.
114900      move     WS-Tot-Maturity to WS-PLG-Mat.
115000      write    FD-Summary-Line from WS-PL-Grand-Line2.
115100*
115200      if       WS-ED-Count > 0
115300               write FD-Summary-Line from WS-PL-Blank
115400               write FD-Summary-Line from WS-PL-Error-Head
115500               set   WS-ED-Idx to 1
115600               perform ea200-Print-One-Error thru ea200-Exit
115700                       varying WS-ED-Idx from 1 by 1
115800                       until   WS-ED-Idx > WS-ED-Count.
115900*
116000  ea000-Exit.
116100      exit     section.
116200*
116300  ea100-Print-One-Currency section.
116400      move     WS-CT-Code (WS-CT-Idx) to WS-PLC-Code.
116500      move     WS-CT-OK-Count (WS-CT-Idx) to WS-PLC-OK.
116600      move     WS-CT-Tot-Prin (WS-CT-Idx) to WS-PLC-Prin.
116700      move     WS-CT-Tot-Mat (WS-CT-Idx) to WS-PLC-Mat.
116800      write    FD-Summary-Line from WS-PL-Currency-Line.
116900  ea100-Exit.
117000      exit     section.
117100*
117200  ea200-Print-One-Error section.
117300      move     WS-ED-Req-Id (WS-ED-Idx) to WS-PLE-Req-Id.
117400      move     WS-ED-Message (WS-ED-Idx) to WS-PLE-Message.
117500      write    FD-Summary-Line from WS-PL-Error-Line.
117600  ea200-Exit.
117700      exit     section.
117800*
117900  za000-Close-Down section.
118000***********************
118100      close    FD-Request-File Product-Master-File Interest-Rate-File
118200               Product-Rule-File FD-Result-File Summary-Report-File.
118300      go       to za000-Exit.
118400*
118500  za000-Abend.
118600      display  "FDCALC - RUN ABENDED - SEE CONSOLE MESSAGES" upon console.
118700      stop     run.
118800*
118900  za000-Exit.
119000      exit     section.
