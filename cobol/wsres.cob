000100****************************************************************
000200**                                                             *
000300**   RECORD DEFINITION FOR CALCULATION RESULT FILE             *
000400**        (FD-RESULT)  -  ONE RECORD WRITTEN PER FD-REQUEST    *
000500**        RECORD READ, OK OR ERROR.                            *
000600**                                                             *
000700****************************************************************
000800* RECORD LENGTH 165 BYTES.
000900*
001000* 09/03/88 RKM - CREATED.
001100* 17/05/93 SPN - RES-APY ADDED - APY WAS BEING DERIVED BY THE
001200*                BRANCH REPORTING SYSTEM FROM EFFECTIVE RATE,
001300*                WRONG FOR COMPOUND PRODUCTS. NOW CARRIED HERE.
001400* 08/02/99 RKM - Y2K REVIEW: RES-MATURITY-DATE ALREADY CCYY-MM-DD,
001500*                NO CHANGE.
001600*
001700  01  FC-Result-Record.
001800      03  RES-REQ-ID            pic 9(6).
001900      03  RES-STATUS            pic x(5).
002000      03  RES-ERROR-MSG         pic x(60).
002100      03  RES-PRODUCT-CODE      pic x(5).
002200      03  RES-PRINCIPAL         pic 9(13)v9(4).
002300      03  RES-MATURITY-VALUE    pic 9(13)v9(4).
002400      03  RES-MATURITY-DATE     pic x(10).
002500      03  RES-EFFECTIVE-RATE    pic 9(2)v9(4).
002600      03  RES-APY               pic 9(3)v9(4).
002700      03  RES-PAYOUT-FREQ       pic x(9).
002800      03  RES-PAYOUT-AMOUNT     pic 9(13)v9(4).
002900      03  filler                pic x(6).
003000*
