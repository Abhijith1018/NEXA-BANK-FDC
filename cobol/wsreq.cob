000100****************************************************************
000200**                                                             *
000300**   RECORD DEFINITION FOR FD CALCULATION REQUEST FILE         *
000400**        (FD-REQUEST)  -  ARRIVAL SEQUENCE, NO KEY            *
000500**                                                             *
000600****************************************************************
000700* RECORD LENGTH 100 BYTES.
000800*
000900* 02/03/88 RKM - CREATED.
001000* 14/09/91 SPN - CATEGORY2-ID ADDED FOR SECOND BENEFIT CODE.
001100* 19/11/96 KDP - PAYOUT-FREQ WIDENED 6 TO 9 FOR "QUARTERLY".
001200* 08/02/99 RKM - Y2K: NO DATE FIELDS ON THIS RECORD, NO CHANGE
001300*                NEEDED. LOGGED FOR THE Y2K REVIEW FILE.
001400*
001500  01  FC-Request-Record.
001600      03  REQ-ID                pic 9(6).
001700      03  REQ-CURRENCY-CODE     pic x(3).
001800      03  REQ-PRINCIPAL-AMOUNT  pic 9(13)v9(4).
001900      03  REQ-TENURE-VALUE      pic 9(4).
002000      03  REQ-TENURE-UNIT       pic x(6).
002100      03  REQ-INTEREST-TYPE     pic x(8).
002200      03  REQ-COMPOUNDING-FREQ  pic x(9).
002300      03  REQ-CATEGORY1-ID      pic x(10).
002400      03  REQ-CATEGORY2-ID      pic x(10).
002500      03  REQ-CUMULATIVE-FLAG   pic x.
002600      03  REQ-PAYOUT-FREQ       pic x(9).
002700      03  REQ-PRODUCT-CODE      pic x(5).
002800      03  filler                pic x(12).
002900*
