000100****************************************************************
000200**                                                             *
000300**   RECORD DEFINITION FOR PRODUCT MASTER FILE                 *
000400**        (PRODUCT-MASTER)  -  KEYED LOGICALLY BY PM-PRODUCT-  *
000500**        CODE, LOADED WHOLE INTO WS-PRODUCT-TABLE AT SOD.     *
000600**                                                             *
000700****************************************************************
000800* RECORD LENGTH 55 BYTES.
000900*
001000* 02/03/88 RKM - CREATED.
001100* 11/07/94 SPN - PM-COMPOUNDING-FREQ WIDENED 6 TO 9.
001200* 08/02/99 RKM - Y2K REVIEW: NO DATE FIELDS, NO CHANGE.
001300*
001400  01  FC-Product-Record.
001500      03  PM-PRODUCT-CODE       pic x(5).
001600      03  PM-PRODUCT-NAME       pic x(30).
001700      03  PM-INTEREST-TYPE      pic x(8).
001800      03  PM-COMPOUNDING-FREQ   pic x(9).
001900      03  filler                pic x(3).
002000*
002100* IN-MEMORY PRODUCT TABLE - LOADED FROM PRODUCT-MASTER AT START
002200* OF JOB, HELD IN PRODUCT-CODE SEQUENCE FOR SEARCH ALL.
002300*
002400* 20/03/88 RKM - CREATED. MAX-PRODUCTS SIZED FOR THE PILOT SET
002500*                OF PRODUCT CODES - REVISIT IF PRODUCT RANGE
002600*                GROWS PAST THIS.
002700*
002800  01  FC-Product-Table.
002900      03  PT-Entry-Count        pic 9(4)     comp.
003000      03  PT-Entry              occurs 0 to 500 times
003100                                 depending on PT-Entry-Count
003200                                 ascending key is PT-Code
003300                                 indexed by PT-Idx.
003400          05  PT-Code           pic x(5).
003500          05  PT-Name           pic x(30).
003600          05  PT-Int-Type       pic x(8).
003700          05  PT-Comp-Freq      pic x(9).
003800*
