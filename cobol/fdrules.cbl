000100*****************************************************************
000200**                                                              *
000300**           PRODUCT RULE VALIDATION / BENEFIT LOOKUP           *
000400**                                                              *
000500*****************************************************************
000600*
000700  identification          division.
000800*================================
000900*
001000  program-id.             fdrules.
001100  author.                 R K MEHTA.
001200  installation.           NEXA BANK - DATA PROCESSING.
001300  date-written.           16/03/1988.
001400  date-compiled.
001500  security.               CONFIDENTIAL - NEXA BANK LTD.
001600***
001700*   REMARKS.            CALLED SUB-PROGRAM.  TWO FUNCTIONS ON THE
001800*                       PRODUCT RULE TABLE BUILT BY FDCALC AT SOD -
001900*
002000*                       FUNCTION "V" - VALIDATE A PRINCIPAL AMOUNT
002100*                       AGAINST THE PRODUCT'S MIN/MAX RULES.
002200*
002300*                       FUNCTION "B" - RESOLVE AND CAP THE COMBINED
002400*                       BENEFIT PERCENTAGE FOR UP TO TWO CATEGORY
002500*                       CODES AGAINST THE PRODUCT'S MAXINT RULE.
002600***
002700*   CALLED BY.          FDCALC.
002800*
002900*   CALLED MODULES.     NONE.
003000***
003100*CHANGES:
003200*16/03/88 RKM - 1.00 CREATED - VALIDATE FUNCTION ONLY.
003300*24/08/90 SPN - 1.01 FUNCTION "B" ADDED - BENEFIT STACKING WAS
003400*                    BEING DONE IN-LINE IN FDCALC, PULLED OUT
003500*                    HERE SO THE SUFFIX / PREFIX LOGIC IS IN ONE
003600*                    PLACE ONLY.
003700*05/12/94 SPN - 1.02 SILVER/PLATINUM/EMPLOYEE PREFIXES ADDED FOR
003800*                    THE STAFF AND PREMIER PRODUCT LAUNCH.
003900*08/02/99 RKM - 1.03 Y2K REVIEW - NO DATE FIELDS USED, NO CHANGE.
004000*30/10/03 KDP - 1.04 UNKNOWN RULE PREFIX NOW UPPER-CASED VIA
004100*                    INSPECT CONVERTING RATHER THAN LEFT MIXED
004200*                    CASE - A LOWER-CASE CATEGORY ID FROM AN
004300*                    UP-STREAM FEED WAS FAILING THE RULE LOOKUP.
004400*17/06/09 KDP - 1.05 SPARE FILLER ADDED TO LK-RULE-PARMS FOR
004500*                    HEADROOM - FDCALC'S COPY OF THE PARAMETER
004600*                    BLOCK MUST BE CHANGED THE SAME WAY, SEE
004700*                    THAT PROGRAM'S OWN LOG.
004800*03/08/10 KDP - 1.06 FF100 "DIGI_YOUT" LITERAL CORRECTED TO
004900*                    "DIGI_YOUTH" - THE SHORT SPELLING NEVER
005000*                    MATCHED THE UP-STREAM FEED'S CATEGORY1-ID SO
005100*                    THE DY RULE WAS NEVER FOUND, ONLY THE 4-CHAR
005200*                    "DIGI" FALL-THROUGH.  ALSO ADDED THE
005300*                    "SENIOR_CITIZEN" ALIAS (AS "SENIOR_CIT", ALL
005400*                    10 BYTES LK-CATEGORY1 CAN HOLD OF IT) - THAT
005500*                    SPELLING WAS BEING DROPPED ENTIRELY.
005600*
005700  environment              division.
005800*================================
005900*
006000  configuration            section.
006100  special-names.
006200      class fd-alpha-class is "A" thru "Z"
006300      upsi-0 is fds-test-switch
006400             on status is fds-test-on
006500             off status is fds-test-off.
006600*
006700  data                     division.
006800*================================
006900*
007000  working-storage          section.
007100*-------------------------------
007200*
007300  77  prog-name              pic x(17) value "fdrules (1.06)".
007400*
007500  01  WS-Work-Fields.
007600      03  WS-Code-Pos        pic 9        comp.
007700      03  WS-Suffix          pic x(3)     value spaces.
007800      03  WS-Rule-Code       pic x(10)    value spaces.
007900      03  WS-Cat-Prefix      pic x(4)     value spaces.
008000      03  WS-Min-Value       pic s9(13)v9(4) comp-3 value zero.
008100      03  WS-Max-Value       pic s9(13)v9(4) comp-3 value zero.
008200      03  WS-Maxint-Value    pic s9(2)v9(4)  comp-3 value zero.
008300      03  WS-Extra-Total     pic s9(2)v9(4)  comp-3 value zero.
008400      03  WS-One-Benefit     pic s9(13)v9(4) comp-3 value zero.
008500      03  WS-Rule-Found-Sw   pic x        value "N".
008600          88  Rule-Found                  value "Y".
008700          88  Rule-Not-Found              value "N".
008800      03  filler             pic x(4)     value spaces.
008900*
009000  01  WS-Work-Fields-R redefines WS-Work-Fields.
009100      03  filler             pic x(1)     comp.
009200      03  filler             pic x(28).
009300      03  filler             pic x(4).
009400*
009500* 3-BYTE SUFFIX VIEW - NO ROOM FOR A FILLER, THE CHARACTER-AT-A-
009600* TIME REDEFINES MUST COME OUT EXACTLY 3 FOR 3.
009700*
009800  01  WS-Suffix-Group.
009900      03  WS-Suffix-3        pic x(3)     value spaces.
010000  01  WS-Suffix-Group-R redefines WS-Suffix-Group.
010100      03  WS-Suffix-Chars    pic x        occurs 3.
010200*
010300  linkage                  section.
010400*-------------------------------
010500*
010600* COPYBOOK RECORD LAYOUT SHARED WITH FDCALC AND FDSYNC - THE
010700* TABLE ITSELF IS BUILT AND HELD BY FDCALC, PASSED IN BY
010800* REFERENCE ON EVERY CALL.
010900*
011000  copy "wsrule.cob".
011100*
011200  01  LK-Rule-Parms.
011300      03  LK-Function        pic x.
011400      03  LK-Product-Code    pic x(5).
011500      03  LK-Amount          pic s9(13)v9(4) comp-3.
011600      03  LK-Category1       pic x(10).
011700      03  LK-Category2       pic x(10).
011800      03  LK-Extra-Rate      pic s9(2)v9(4)  comp-3.
011900      03  LK-Valid-Status    pic x.
012000      03  LK-Valid-Message   pic x(60).
012100      03  filler             pic x(4).
012200*
012300* ABEND / TRACE VIEW OF THE PARAMETER BLOCK.
012400*
012500  01  LK-Rule-Parms-Alt redefines LK-Rule-Parms.
012600      03  LK-Trace-Function  pic x.
012700      03  LK-Trace-Product   pic x(5).
012800      03  LK-Trace-Rest      pic x(88).
012900      03  filler             pic x(8).
013000*
013100  procedure                division using LK-Rule-Parms
013200                                           FC-Rule-Table.
013300*==========================================================
013400*
013500  aa000-Main               section.
013600************************
013700*
013800      move     spaces to LK-Valid-Message.
013900      move     zero   to LK-Extra-Rate.
014000      perform  bb100-Build-Suffix thru bb100-Exit.
014100*
014200      evaluate LK-Function
014300               when "V"
014400                        perform cc100-Validate-Amount thru cc100-Exit
014500               when "B"
014600                        perform cc200-Benefit-Lookup  thru cc200-Exit
014700               when other
014800                        move "N" to LK-Valid-Status
014900      end-evaluate.
015000*
015100  aa000-Exit.
015200      exit     program.
015300*
015400  bb100-Build-Suffix section.
015500*************************
015600*
015700* SUFFIX = LAST 3 CHARACTERS OF THE PRODUCT CODE, IGNORING
015800* TRAILING SPACES.  CODE SHORTER THAN 3 CHARS -> "001".
015900*
016000      move     5 to WS-Code-Pos.
016100      perform  bb105-Scan-Backwards
016200               varying WS-Code-Pos from 5 by -1
016300               until   WS-Code-Pos = 0
016400               or      LK-Product-Code (WS-Code-Pos:1) not = space.
016500*
016600      if       WS-Code-Pos < 3
016700               move  "001" to WS-Suffix
016800      else
016900               move  LK-Product-Code (WS-Code-Pos - 2:3) to WS-Suffix
017000      end-if.
017100*
017200  bb100-Exit.
017300      exit     section.
017400*
017500  bb105-Scan-Backwards section.
017600***************************
017700      continue.
017800  bb105-Exit.
017900      exit     section.
018000*
018100  cc100-Validate-Amount section.
018200*****************************
018300*
018400      move     "MIN"    to WS-Rule-Code (1:3).
018500      move     WS-Suffix to WS-Rule-Code (4:3).
018600      move     zero      to WS-Min-Value.
018700      perform  dd100-Lookup-Rule-Value thru dd100-Exit.
018800      if       Rule-Found
018900               move WS-One-Benefit to WS-Min-Value.
019000*
019100      move     "MAX"    to WS-Rule-Code (1:3).
019200      move     WS-Suffix to WS-Rule-Code (4:3).
019300      move     999999999 to WS-Max-Value.
019400      perform  dd100-Lookup-Rule-Value thru dd100-Exit.
019500      if       Rule-Found
019600               move WS-One-Benefit to WS-Max-Value.
019700*
019800      if       LK-Amount < WS-Min-Value
019900               move "N" to LK-Valid-Status
020000               move "AMOUNT BELOW MINIMUM" to LK-Valid-Message
020100      else
020200               if    LK-Amount > WS-Max-Value
020300                     move "N" to LK-Valid-Status
020400                     move "AMOUNT ABOVE MAXIMUM" to LK-Valid-Message
020500               else
020600                     move "Y" to LK-Valid-Status
020700               end-if
020800      end-if.
020900*
021000  cc100-Exit.
021100      exit     section.
021200*
021300  cc200-Benefit-Lookup section.
021400****************************
021500*
021600      move     "MAXINT" to WS-Rule-Code (1:6).
021700      move     WS-Suffix to WS-Rule-Code (7:3).
021800      move     2.00     to WS-Maxint-Value.
021900      perform  dd100-Lookup-Rule-Value thru dd100-Exit.
022000      if       Rule-Found
022100               move WS-One-Benefit to WS-Maxint-Value.
022200*
022300      move     zero to WS-Extra-Total.
022400*
022500      if       LK-Category1 not = spaces
022600               perform ee100-Add-Category-Benefit thru ee100-Exit.
022700      if       LK-Category2 not = spaces
022800               move LK-Category2 to LK-Category1
022900               perform ee100-Add-Category-Benefit thru ee100-Exit.
023000*
023100      if       WS-Extra-Total > WS-Maxint-Value
023200               move WS-Maxint-Value to WS-Extra-Total.
023300*
023400      move     WS-Extra-Total to LK-Extra-Rate.
023500*
023600  cc200-Exit.
023700      exit     section.
023800*
023900  ee100-Add-Category-Benefit section.
024000**********************************
024100*
024200      perform  ff100-Map-Prefix thru ff100-Exit.
024300      string   WS-Cat-Prefix delimited by space
024400               WS-Suffix     delimited by size
024500               into WS-Rule-Code
024600      end-string.
024700      perform  dd100-Lookup-Rule-Value thru dd100-Exit.
024800      if       Rule-Found
024900               add WS-One-Benefit to WS-Extra-Total.
025000*
025100  ee100-Exit.
025200      exit     section.
025300*
025400  ff100-Map-Prefix section.
025500***********************
025600*
025700* LK-CATEGORY1 IS ONLY 10 BYTES - "SENIOR_CITIZEN" (14 CHARS) CANNOT
025800* ARRIVE WHOLE, SO THE ALIAS IS TESTED AS "SENIOR_CIT", THE MOST
025900* THE FIELD CAN EVER HOLD OF IT.  "DIGI_YOUTH" IS EXACTLY 10 CHARS
026000* AND FITS THE FIELD WITH NO TRUNCATION.
026100*
026200      move     spaces to WS-Cat-Prefix.
026300      evaluate LK-Category1
026400               when "SENIOR"    when "SR"      when "SENIOR_CIT"
026500                        move "SR"   to WS-Cat-Prefix
026600               when "JUNIOR"    when "JR"
026700                        move "JR"   to WS-Cat-Prefix
026800               when "DIGI_YOUTH" when "DY"
026900                        move "DY"   to WS-Cat-Prefix
027000               when "GOLD"
027100                        move "GOLD" to WS-Cat-Prefix
027200               when "SILVER"    when "SIL"
027300                        move "SIL"  to WS-Cat-Prefix
027400               when "PLATINUM"  when "PLAT"
027500                        move "PLAT" to WS-Cat-Prefix
027600               when "EMPLOYEE"  when "EMP"
027700                        move "EMP"  to WS-Cat-Prefix
027800               when other
027900                        move LK-Category1 (1:4) to WS-Cat-Prefix
028000                        inspect WS-Cat-Prefix
028100                                converting
028200                                "abcdefghijklmnopqrstuvwxyz"
028300                                to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028400      end-evaluate.
028500*
028600  ff100-Exit.
028700      exit     section.
028800*
028900  dd100-Lookup-Rule-Value section.
029000******************************
029100*
029200* BINARY SEARCH ON THE RULE TABLE - PRODUCT CODE + RULE CODE.
029300* SETS RULE-FOUND / RULE-NOT-FOUND (88-LEVELS IN WSRULE.COB'S
029400* RU-ENTRY-COUNT WOULD BE THE WRONG HOME - KEPT LOCAL HERE).
029500*
029600      set      Rule-Not-Found to true.
029700      move     zero to WS-One-Benefit.
029800      if       RU-Entry-Count = zero
029900               go to dd100-Exit.
030000*
030100      set      RU-Idx to 1.
030200      search   all RU-Entry
030300               at end
030400                        go to dd100-Exit
030500               when     RU-Product-Code (RU-Idx) = LK-Product-Code
030600                        and
030700                        RU-Rule-Code (RU-Idx) = WS-Rule-Code
030800                        set Rule-Found to true
030900                        move RU-Rule-Value (RU-Idx) to WS-One-Benefit
031000      end-search.
031100*
031200  dd100-Exit.
031300      exit     section.
