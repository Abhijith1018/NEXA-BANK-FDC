000100****************************************************************
000200**                                                             *
000300**   RECORD DEFINITION FOR INTEREST RATE FILE                  *
000400**        (INTEREST-RATES)  -  SORTED BY PRODUCT CODE THEN     *
000500**        RATE CODE, LOADED WHOLE INTO WS-RATE-TABLE AT SOD.   *
000600**                                                             *
000700****************************************************************
000800* RECORD LENGTH 50 BYTES.
000900*
001000* 05/03/88 RKM - CREATED.
001100* 22/06/95 SPN - IR-RATE-NC-YEARLY ADDED - PREVIOUSLY YEARLY
001200*                PAYOUT DEFAULTED TO THE CUMULATIVE COLUMN,
001300*                WRONG PER PRODUCT REVIEW PR-114.
001400* 08/02/99 RKM - Y2K REVIEW: NO DATE FIELDS, NO CHANGE.
001500*
001600  01  FC-Rate-Record.
001700      03  IR-PRODUCT-CODE       pic x(5).
001800      03  IR-RATE-CODE          pic x(10).
001900      03  IR-TERM-MONTHS        pic 9(3).
002000      03  IR-RATE-CUMULATIVE    pic 9(2)v9(4).
002100      03  IR-RATE-NC-MONTHLY    pic 9(2)v9(4).
002200      03  IR-RATE-NC-QUARTERLY  pic 9(2)v9(4).
002300      03  IR-RATE-NC-YEARLY     pic 9(2)v9(4).
002400      03  filler                pic x(8).
002500*
002600* IN-MEMORY RATE TABLE - LOADED FROM INTEREST-RATES AT START
002700* OF JOB, HELD IN PRODUCT+RATE CODE SEQUENCE FOR SEARCH ALL.
002800* FIRST ENTRY FOR A GIVEN PRODUCT IS ITS FALLBACK RATE - SEE
002900* BB220-LOOKUP-BASE-RATE IN FDCALC.
003000*
003100* 20/03/88 RKM - CREATED. MAX-RATES SIZED FOR THE PILOT TENURE
003200*                SLAB SET (4 SLABS PER PRODUCT) - REVISIT IF
003300*                THE SLAB TABLE GROWS.
003400*
003500  01  FC-Rate-Table.
003600      03  RT-Entry-Count        pic 9(4)     comp.
003700      03  RT-Entry              occurs 0 to 2000 times
003800                                 depending on RT-Entry-Count
003900                                 ascending key is RT-Product-Code
004000                                 ascending key is RT-Rate-Code
004100                                 indexed by RT-Idx.
004200          05  RT-Product-Code   pic x(5).
004300          05  RT-Rate-Code      pic x(10).
004400          05  RT-Term-Months    pic 9(3).
004500          05  RT-Rate-Cum       pic 9(2)v9(4).
004600          05  RT-Rate-NC-Mon    pic 9(2)v9(4).
004700          05  RT-Rate-NC-Qtr    pic 9(2)v9(4).
004800          05  RT-Rate-NC-Yr     pic 9(2)v9(4).
004900*
